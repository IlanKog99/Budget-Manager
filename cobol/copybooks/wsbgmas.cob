000100*******************************************
000200*                                          *
000300*  Record Definition For Bg Master File    *
000400*     One physical record per calendar     *
000500*     month, keyed on Bgm-Month-Key        *
000600*******************************************
000700*  File is line sequential (flat text) - record is 30 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/03/86 rjc - Created.
001200* 19/09/87 rjc - Widened Bgm-Salary/Bgm-Expenses from 9(7) to 9(9)
001300*                per BG014 (large households were truncating).
001400* 11/02/99 mjs - Y2K: Bgm-Month-Key stays MM/YY (2 digit year) by
001500*                design - see BB160-Parse-Sort-Key, century is
001600*                assumed to be 20 throughout.
001700* 07/06/04 dkp - Added Bgm-Balance-X / Bgm-Salary-X / Bgm-Expenses-X
001800*                redefines so the load routine can class-test a
001900*                corrupted numeric field before using it, BG027.
002000* 19/05/11 tjw - Added 88-levels on Bgm-Rec-Type so the load
002100*                routine tests Bgm-Is-Header/Bgm-Is-Detail instead
002200*                of the bare literal, BG049.
002300*
002400 01  BG-Master-Line.
002500*    Bgm-Rec-Type - H = balance header, M = month detail.
002600     03  Bgm-Rec-Type          pic x.
002700         88  Bgm-Is-Header         value "H".
002800         88  Bgm-Is-Detail         value "M".
002900     03  Bgm-Data              pic x(23).
003000*    Header layout - holds the current bank balance only.
003100     03  Bgm-Header-Data redefines Bgm-Data.
003200         05  Bgm-Balance       pic 9(9).
003300         05  filler            pic x(14).
003400*    Header layout redefined as alpha for the class test on load.
003500     03  Bgm-Header-Check redefines Bgm-Data.
003600         05  Bgm-Balance-X     pic x(9).
003700         05  filler            pic x(14).
003800*    Detail layout - one calendar month, key is MM/YY.
003900     03  Bgm-Detail-Data redefines Bgm-Data.
004000         05  Bgm-Month-Key     pic x(5).
004100         05  Bgm-Salary        pic 9(9).
004200         05  Bgm-Expenses      pic 9(9).
004300*    Detail layout redefined as alpha for the class test on load.
004400     03  Bgm-Detail-Check redefines Bgm-Data.
004500         05  filler            pic x(5).
004600         05  Bgm-Salary-X      pic x(9).
004700         05  Bgm-Expenses-X    pic x(9).
004800     03  filler                pic x(6).
