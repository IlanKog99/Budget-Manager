000100*******************************************
000200*                                          *
000300*  Working Storage For The In-Memory       *
000400*    Monthly Budget Table                  *
000500*                                          *
000600*  Shared by Bg010 (maintenance) and        *
000700*    Bg020 (reporting) - kept as a          *
000800*    copybook so both stay in step.         *
000900*******************************************
001000* Table sized for 600 entries - 50 years of months, see the
001100* Remarks paragraph of Bg010's banner.  Re-size here if that
001200* is ever not enough.
001300*
001400* 04/03/86 rjc - Created.
001500* 30/05/91 rjc - Added Bgr-Has-Salary-Data / Bgr-Has-Expense-Data
001600*                for the summary "no data" checks, BG033.
001700* 14/08/96 rjc - Bgt-Year/Bgt-Month split out of Bgt-Month-Key so
001800*                the chronological sort does not re-parse the key
001900*                on every compare.
002000* 14/03/11 tjw - Bgt-Salary/Bgt-Expenses and the Bgr- money
002100*                fields below moved from comp to comp-3, per the
002200*                shop convention on Wspyemp/Wspychk - comp stays
002300*                reserved for subscripts and counters, BG046.
002400* 19/05/11 tjw - Added 88-levels on BG-Table-Found and the
002500*                Bgr-Has-...-Data switches so CC/BB paragraphs
002600*                test the condition-name instead of the literal,
002700*                BG049.
002800*
002900 01  BG-Monthly-Table.
003000     03  BG-Table-Entry            occurs 600 times
003100                                    indexed by BGT-Ix.
003200         05  Bgt-Year              pic 9(4)   comp.
003300         05  Bgt-Month             pic 99     comp.
003400         05  Bgt-Month-Key         pic x(5).
003500         05  Bgt-Salary            pic 9(9)   comp-3.
003600         05  Bgt-Expenses          pic 9(9)   comp-3.
003700         05  filler                pic x(4).
003800*
003900 01  BG-Table-Counters.
004000     03  BG-Table-Count            pic 9(4)   comp    value zero.
004100     03  BG-Table-Max              pic 9(4)   comp    value 600.
004200     03  BG-Table-Sub              pic 9(4)   comp.
004300     03  BG-Table-Sub2             pic 9(4)   comp.
004400     03  BG-Table-Found            pic x              value "N".
004500         88  BG-Table-Was-Found        value "Y".
004600         88  BG-Table-Not-Found        value "N".
004700     03  filler                    pic x(8).
004800*
004900 01  BG-Run-Totals.
005000     03  Bgr-Total-Salary          pic 9(10)  comp-3  value zero.
005100     03  Bgr-Total-Expenses        pic 9(10)  comp-3  value zero.
005200     03  Bgr-Rec-Count             pic 9(4)   comp    value zero.
005300     03  Bgr-Has-Salary-Data       pic x              value "N".
005400         88  Bgr-Has-Salary            value "Y".
005500         88  Bgr-No-Salary-Data        value "N".
005600     03  Bgr-Has-Expense-Data      pic x              value "N".
005700         88  Bgr-Has-Expenses          value "Y".
005800         88  Bgr-No-Expense-Data       value "N".
005900     03  Bgr-Bank-Balance          pic 9(9)   comp-3  value zero.
006000     03  filler                    pic x(10).
