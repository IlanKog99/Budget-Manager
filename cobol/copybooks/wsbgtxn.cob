000100*******************************************
000200*                                          *
000300*  Record Definition For Bg Transaction    *
000400*       Input File                         *
000500*     No key - read sequentially           *
000600*******************************************
000700*  File is line sequential (flat text) - record is 20 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/03/86 rjc - Created.
001200* 22/07/88 rjc - Added Txn-Dup-Action (the add/overwrite/cancel
001300*                switch) per BG021 - previously a 2nd entry for a
001400*                month always overwrote the field silently.
001500* 11/02/99 mjs - Y2K: Txn-Month-Raw still 5 bytes, lenient forms
001600*                (M.YY, M/YY etc) normalised on input - see the
001700*                BB1nn paragraphs in Bg010.
001800* 14/03/11 tjw - Removed the unused BG-Audit-Line 01 - Bg010 writes
001900*                its audit log through BG-Audit-Out-Line on its own
002000*                FD and never referenced this one.
002100* 19/05/11 tjw - Added 88-levels on Txn-Type / Txn-Dup-Action so
002200*                Bg010's command parser tests the condition-name
002300*                instead of the bare literal, BG049.
002400*
002500 01  BG-Transaction-Record.
002600*    Txn-Type - '+' income, '-' expense, 'B' bank balance set.
002700     03  Txn-Type              pic x.
002800         88  Txn-Is-Income         value "+".
002900         88  Txn-Is-Expense        value "-".
003000         88  Txn-Is-Bank           value "B" "b".
003100*    Held as alpha and class-tested before use - see BB100.
003200     03  Txn-Amount-Raw        pic x(9).
003300     03  Txn-Amount-Num redefines Txn-Amount-Raw
003400                                pic 9(9).
003500*    Lenient month token, left blank for a 'B' transaction.
003600     03  Txn-Month-Raw         pic x(5).
003700*    Txn-Dup-Action - A = add, O = overwrite, other = cancel.
003800     03  Txn-Dup-Action        pic x.
003900         88  Txn-Dup-Add           value "A" "a".
004000         88  Txn-Dup-Overwrite     value "O" "o".
004100     03  filler                pic x(4).
