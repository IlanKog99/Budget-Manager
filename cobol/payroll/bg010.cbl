000100****************************************************************
000200*                                                               *
000300*                  Budget         Master Maintenance            *
000400*         Applies a batch of transactions to the monthly        *
000500*              budget ledger and re-writes the master            *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*========================
001100*
001200     program-id.         bg010.
001300     author.             R J Calloway.
001400     installation.       Applewood Computers - General Ledger Group.
001500     date-written.       04/03/86.
001600     date-compiled.
001700     security.           Copyright (C) 1986-2004 & later, Applewood
001800                        Computers.  Distributed under the GNU
001900                        General Public License.  See the file
002000                        COPYING for details.
002100*
002200*    Remarks.            Budget Ledger - Master Maintenance Run.
002300*                        Reads the monthly budget master plus a
002400*                        batch of transaction commands, validates
002500*                        and applies each one and re-writes the
002600*                        master sorted chronologically.  Table
002700*                        below holds 600 entries - 50 years of
002800*                        months - which is ample for one ledger.
002900*
003000*    Version.            See Prog-Name in ws.
003100*
003200*    Called modules.     None.
003300*
003400*    Files used.
003500*                        BG-Master-In-File.   Input  - may be absent.
003600*                        BG-Transaction-File. Input.
003700*                        BG-Master-Out-File.  Output.
003800*                        BG-Audit-File.       Output.
003900*
004000*    Error messages used.
004100*                        BG101 - BG103.  BG201 - BG207.
004200*
004300* Changes:
004400* 04/03/86 rjc -       Created.
004500* 19/09/87 rjc -   .01 Widened amount fields to 9 digits, BG014.
004600* 22/07/88 rjc -   .02 Added Dup-Action add/overwrite/cancel
004700*                      resolution for a 2nd entry in one month,
004800*                      BG021.
004900* 30/05/91 rjc -   .03 Summary "no data" checks moved into the
005000*                      shared table copybook so Bg020 can re-use
005100*                      the same flags, BG033.
005200* 14/08/96 rjc -   .04 Chronological re-sort changed from a table
005300*                      sort-pass to an insert-in-place shift, far
005400*                      fewer compares once the ledger runs long.
005500* 11/02/99 mjs -   .05 Y2K review - month keys stay 2 digit YY by
005600*                      design, century 20 assumed throughout, see
005700*                      BB140/BB160.  No other date exposure found.
005800* 07/06/04 dkp -   .06 Class-test the master's numeric fields on
005900*                      load before trusting them - a hand-edited
006000*                      master was crashing the run, BG027.
006100* 14/03/11 tjw -   .07 BB200-Find-Slot was re-deriving the sort
006200*                      key off Bgt-Month-Key(BG-Table-Count) every
006300*                      pass instead of comparing against the new
006400*                      record's own key set up in BB200-Insert-Sort
006500*                      - every insert fell through to the bottom of
006600*                      the table regardless of month, BG041.  The
006700*                      Parse-Sort-Key paragraph itself is untouched
006800*                      and still correct for BB050-Load-Master.
006900* 22/04/11 tjw -   .08 BG101/BG102/BG103 each have a continuation
007000*                      line (101A/102A/103A) that was never
007100*                      written to the audit file - only the first
007200*                      half of the message reached the log.  Both
007300*                      lines are now written, BG046.
007400* 22/04/11 tjw -   .09 BB050-Load-Master treated a blank Salary or
007500*                      Expenses the same as garbled data and
007600*                      skipped the whole record.  Blank now
007700*                      defaults that one field to zero and keeps
007800*                      the record; only non-digit, non-blank
007900*                      content is still rejected.  The bad-balance
008000*                      header case now writes BG207 to the audit
008100*                      file instead of a bare display, BG046.
008200* 22/04/11 tjw -   .10 Money fields (Salary/Expenses/Balance/
008300*                      Amount) moved from comp to comp-3, matching
008400*                      the Wspyemp/Wspychk convention this shop
008500*                      uses for every other rate/amount field,
008600*                      BG046.
008700* 19/05/11 tjw -   .11 Added 88-levels on Bgm-Rec-Type, BG-Table-
008800*                      Found, the Bgr-Has-...-Data switches and the
008900*                      WS-*-Status file-status fields, and changed
009000*                      the IF tests below to use them instead of
009100*                      the literal comparisons.  Master-Out and
009200*                      Audit open errors are now checked the same
009300*                      way the input files already were, BG049.
009400*
009500****************************************************************
009600*
009700* Copyright Notice.
009800* ****************
009900*
010000* This program is part of the Applewood Computers Budget Ledger
010100* system and is copyright (c) Applewood Computers, 1986-2004 and
010200* later.
010300*
010400* This program is free software; you can redistribute it and/or
010500* modify it under the terms of the GNU General Public License as
010600* published by the Free Software Foundation; version 3 and later
010700* as revised for personal usage only and that includes use within
010800* a business but without repackaging or for resale in any way.
010900*
011000* This program is distributed in the hope that it will be useful,
011100* but WITHOUT ANY WARRANTY; without even the implied warranty of
011200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
011300*
011400****************************************************************
011500*
011600 environment             division.
011700*========================
011800*
011900 configuration           section.
012000 special-names.
012100     class       Digits     is "0" thru "9"
012200     c01         is Top-Of-Form.
012300*
012400 input-output            section.
012500 file-control.
012600     select   BG-Master-In-File
012700                             assign          MASTER-IN
012800                             organization    line sequential
012900                             status          WS-Master-In-Status.
013000*
013100     select   BG-Transaction-File
013200                             assign          TRANSACTIONS
013300                             organization    line sequential
013400                             status          WS-Txn-Status.
013500*
013600     select   BG-Master-Out-File
013700                             assign          MASTER-OUT
013800                             organization    line sequential
013900                             status          WS-Master-Out-Status.
014000*
014100     select   BG-Audit-File
014200                             assign          AUDIT-LOG
014300                             organization    line sequential
014400                             status          WS-Audit-Status.
014500*
014600 data                    division.
014700*========================
014800*
014900 file section.
015000*
015100 fd  BG-Master-In-File.
015200 copy "wsbgmas.cob".
015300*
015400 fd  BG-Transaction-File.
015500 01  BG-Transaction-Line      pic x(20).
015600*
015700 fd  BG-Master-Out-File.
015800 01  BG-Master-Out-Line       pic x(30).
015900*
016000 fd  BG-Audit-File.
016100 01  BG-Audit-Out-Line        pic x(80).
016200*
016300 working-storage section.
016400*-----------------------
016500 77  Prog-Name                pic x(15) value "BG010 (1.0.06)".
016600*
016700 copy "wsbgtxn.cob".
016800 copy "wsbgtab.cob".
016900*
017000 01  WS-File-Status.
017100     03  WS-Master-In-Status  pic xx     value "00".
017200         88  WS-Master-In-Ok       value "00".
017300         88  WS-Master-In-No-File  value "35".
017400     03  WS-Txn-Status        pic xx     value "00".
017500         88  WS-Txn-Ok             value "00".
017600     03  WS-Master-Out-Status pic xx     value "00".
017700         88  WS-Master-Out-Ok      value "00".
017800     03  WS-Audit-Status      pic xx     value "00".
017900         88  WS-Audit-Ok           value "00".
018000     03  filler               pic x(8).
018100*
018200 01  WS-Switches.
018300     03  WS-EOF-Master         pic x      value "N".
018400     03  WS-EOF-Txn            pic x      value "N".
018500     03  WS-No-Master-File     pic x      value "N".
018600     03  WS-Valid-Sw           pic x      value "Y".
018700     03  filler                pic x(8).
018800*
018900 01  WS-Work-Fields.
019000     03  WS-Amount             pic 9(9)   comp-3  value zero.
019100     03  WS-Existing-Amount    pic 9(9)   comp-3  value zero.
019200     03  WS-Load-Salary        pic 9(9)   comp-3  value zero.
019300     03  WS-Load-Expenses      pic 9(9)   comp-3  value zero.
019400     03  WS-Month-Lenient      pic x(5).
019500     03  WS-Month-Norm         pic x(5).
019600     03  WS-Error-Code         pic 999    comp    value zero.
019700     03  WS-Month-Part         pic x(2).
019800     03  WS-Year-Part          pic x(2).
019900     03  WS-Month-Num          pic 99     comp    value zero.
020000     03  WS-Sep-Pos            pic 9      comp    value zero.
020100     03  WS-Raw-Len            pic 9      comp    value zero.
020200     03  WS-Next-Month-Num     pic 99     comp    value zero.
020300     03  WS-Next-Year-2        pic 99     comp    value zero.
020400     03  WS-Shift-Ix           pic 9(4)   comp    value zero.
020500     03  filler                pic x(6).
020600*
020700 01  WS-Edit-Fields.
020800     03  WS-Amount-Edit        pic zzz,zzz,zz9.
020900     03  filler                pic x(8).
021000*
021100*  The redefine below is used only when normalising a lenient
021200*  month token - the separator may sit one character earlier
021300*  when the month digit has no leading zero (3/25 not 03/25).
021400*
021500 01  WS-Lenient-4 redefines WS-Month-Lenient.
021600     03  WS-Lenient-4-Month    pic x.
021700     03  WS-Lenient-4-Sep      pic x.
021800     03  WS-Lenient-4-Year     pic xx.
021900     03  filler                pic x.
022000*
022100 01  Error-Messages.
022200     03  BG101   pic x(57) value
022300         "BG101 Invalid command format. Please use one of the valid".
022400     03  BG101A  pic x(31) value
022500         "      commands or menu options.".
022600     03  BG102   pic x(62) value
022700         "BG102 Invalid date format. Month must be between 1-12 and year".
022800     03  BG102A  pic x(50) value
022900         "      should be in YY format (e.g., 3/25 or 3.25).".
023000     03  BG103   pic x(56) value
023100         "BG103 Invalid amount format. Please enter a valid number".
023200     03  BG103A  pic x(19) value
023300         "      (e.g., 1000).".
023400     03  BG201   pic x(42) value
023500         "BG201 Skipped master record - no month key".
023600     03  BG202   pic x(46) value
023700         "BG202 Skipped master record - bad numeric data".
023800     03  BG203   pic x(32) value
023900         "BG203 Duplicate resolved - added".
024000     03  BG204   pic x(38) value
024100         "BG204 Duplicate resolved - overwritten".
024200     03  BG205   pic x(36) value
024300         "BG205 Duplicate resolved - cancelled".
024400     03  BG206   pic x(44) value
024500         "BG206 Month table full - new entry not added".
024600     03  BG207   pic x(52) value
024700         "BG207 Master balance not numeric - defaulted to zero".
024800     03  filler  pic x(6).
024900*
025000 01  Error-Code                pic 999    comp    value zero.
025100*
025200 procedure division.
025300*====================
025400*
025500 aa000-Main.
025600     perform  aa010-Open-Files           thru aa010-Exit.
025700     perform  bb050-Load-Master          thru bb050-Exit.
025800     perform  cc000-Process-Transactions thru cc000-Exit.
025900     perform  bb400-Write-Master         thru bb400-Exit.
026000     perform  aa090-Close-Files          thru aa090-Exit.
026100     goback.
026200*
026300 aa000-Exit.
026400     exit.
026500*
026600 aa010-Open-Files.
026700     open     input  BG-Master-In-File.
026800     if       WS-Master-In-No-File
026900              move   "Y" to WS-No-Master-File
027000              move   "00" to WS-Master-In-Status
027100     end-if.
027200     if       not WS-Master-In-Ok and not WS-Master-In-No-File
027300              display "BG001 Master open error " WS-Master-In-Status
027400              move    "Y" to WS-No-Master-File
027500     end-if.
027600     open     input  BG-Transaction-File.
027700     if       not WS-Txn-Ok
027800              display "BG002 Transaction open error " WS-Txn-Status
027900     end-if.
028000     open     output BG-Master-Out-File.
028100     if       not WS-Master-Out-Ok
028200              display "BG003 Master-Out open error " WS-Master-Out-Status
028300     end-if.
028400     open     output BG-Audit-File.
028500     if       not WS-Audit-Ok
028600              display "BG004 Audit open error " WS-Audit-Status
028700     end-if.
028800 aa010-Exit.
028900     exit.
029000*
029100 aa090-Close-Files.
029200     if       WS-No-Master-File = "N"
029300              close  BG-Master-In-File
029400     end-if.
029500     close    BG-Transaction-File
029600              BG-Master-Out-File
029700              BG-Audit-File.
029800 aa090-Exit.
029900     exit.
030000*
030100*  BB050 series - load the master file (if present) into the
030200*  in-memory table, normalising each record - see SPEC Record
030300*  normalisation.  A missing master file is not an error, it
030400*  just leaves the table empty and the balance at zero.
030500*
030600 bb050-Load-Master.
030700     move     zero  to Bgr-Bank-Balance.
030800     move     zero  to BG-Table-Count.
030900     if       WS-No-Master-File = "Y"
031000              go to bb050-Exit.
031100 bb050-Read-Loop.
031200     read     BG-Master-In-File at end
031300              move "Y" to WS-EOF-Master
031400              go to bb050-Exit.
031500     if       Bgm-Is-Header
031600              if       Bgm-Balance-X is Digits
031700                       move Bgm-Balance to Bgr-Bank-Balance
031800              else
031900                       move  zero to Bgr-Bank-Balance
032000                       if    Bgm-Balance-X not = spaces
032100                             move  BG207 to BG-Audit-Out-Line
032200                             write BG-Audit-Out-Line
032300                       end-if
032400              end-if
032500              go to bb050-Read-Loop
032600     end-if.
032700     if       not Bgm-Is-Detail
032800              go to bb050-Read-Loop.
032900     if       Bgm-Month-Key = spaces
033000              move  BG201 to BG-Audit-Out-Line
033100              write BG-Audit-Out-Line
033200              go to bb050-Read-Loop
033300     end-if.
033400*    Blank Salary/Expenses default to zero - see SPEC record
033500*    normalisation - only non-numeric, non-blank content is a
033600*    bad record, BG046.
033700     move     zero to WS-Load-Salary WS-Load-Expenses.
033800     if       Bgm-Salary-X is not Digits and
033900              Bgm-Salary-X not = spaces
034000              move  BG202 to BG-Audit-Out-Line
034100              write BG-Audit-Out-Line
034200              go to bb050-Read-Loop
034300     end-if.
034400     if       Bgm-Expenses-X is not Digits and
034500              Bgm-Expenses-X not = spaces
034600              move  BG202 to BG-Audit-Out-Line
034700              write BG-Audit-Out-Line
034800              go to bb050-Read-Loop
034900     end-if.
035000     if       Bgm-Salary-X is Digits
035100              move  Bgm-Salary to WS-Load-Salary
035200     end-if.
035300     if       Bgm-Expenses-X is Digits
035400              move  Bgm-Expenses to WS-Load-Expenses
035500     end-if.
035600     if       BG-Table-Count < BG-Table-Max
035700              add   1 to BG-Table-Count
035800              move  Bgm-Month-Key to Bgt-Month-Key (BG-Table-Count)
035900              move  WS-Load-Salary   to Bgt-Salary    (BG-Table-Count)
036000              move  WS-Load-Expenses to Bgt-Expenses  (BG-Table-Count)
036100              perform bb160-Parse-Sort-Key thru bb160-Exit
036200              move  WS-Month-Num  to Bgt-Month (BG-Table-Count)
036300              move  WS-Next-Year-2 to Bgt-Year (BG-Table-Count)
036400     end-if.
036500     go       to bb050-Read-Loop.
036600 bb050-Exit.
036700     exit.
036800*
036900*  CC000 series - read the transaction file to end of file,
037000*  one record per iteration.
037100*
037200 cc000-Process-Transactions.
037300 cc000-Read-Loop.
037400     read     BG-Transaction-File at end
037500              move "Y" to WS-EOF-Txn
037600              go to cc000-Exit.
037700     move     BG-Transaction-Line (1:1)  to Txn-Type.
037800     move     BG-Transaction-Line (2:9)  to Txn-Amount-Raw.
037900     move     BG-Transaction-Line (11:5) to Txn-Month-Raw.
038000     move     BG-Transaction-Line (16:1) to Txn-Dup-Action.
038100     perform  bb500-Parse-Transaction thru bb500-Exit.
038200     go       to cc000-Read-Loop.
038300 cc000-Exit.
038400     exit.
038500*
038600*  BB100 series - validation unit.
038700*
038800 bb100-Validate-Amount.
038900     move     "Y" to WS-Valid-Sw.
039000     if       Txn-Amount-Raw is not Digits
039100              move "N" to WS-Valid-Sw
039200     else
039300              move Txn-Amount-Num to WS-Amount
039400     end-if.
039500 bb100-Exit.
039600     exit.
039700*
039800*  Strict month format - exactly MM/YY, MM 01-12.
039900*
040000 bb110-Validate-Month-Strict.
040100     move     "Y" to WS-Valid-Sw.
040200     if       WS-Month-Norm (3:1) not = "/"
040300              move "N" to WS-Valid-Sw
040400              go to bb110-Exit.
040500     move     WS-Month-Norm (1:2) to WS-Month-Part.
040600     move     WS-Month-Norm (4:2) to WS-Year-Part.
040700     if       WS-Month-Part is not Digits or
040800              WS-Year-Part  is not Digits
040900              move "N" to WS-Valid-Sw
041000              go to bb110-Exit.
041100     move     WS-Month-Part to WS-Month-Num.
041200     if       WS-Month-Num < 1 or WS-Month-Num > 12
041300              move "N" to WS-Valid-Sw.
041400 bb110-Exit.
041500     exit.
041600*
041700*  Lenient month format on input - M/YY, MM/YY, M.YY, MM.YY.
041800*
041900 bb120-Validate-Month-Lenient.
042000     move     "Y" to WS-Valid-Sw.
042100     move     zero to WS-Raw-Len.
042200     move     Txn-Month-Raw to WS-Month-Lenient.
042300     inspect  Txn-Month-Raw tallying WS-Raw-Len
042400              for characters before initial space.
042500     if       WS-Raw-Len = 4
042600              if   WS-Lenient-4-Sep not = "/" and not = "."
042700                   move "N" to WS-Valid-Sw
042800                   go to bb120-Exit
042900              end-if
043000              if   Txn-Month-Raw (1:1) is not Digits or
043100                   WS-Lenient-4-Year is not Digits
043200                   move "N" to WS-Valid-Sw
043300                   go to bb120-Exit
043400              end-if
043500              move Txn-Month-Raw (1:1) to WS-Month-Num
043600              go to bb120-Exit
043700     end-if.
043800     if       WS-Raw-Len = 5
043900              if       Txn-Month-Raw (3:1) not = "/" and
044000                       Txn-Month-Raw (3:1) not = "."
044100                       move "N" to WS-Valid-Sw
044200                       go to bb120-Exit
044300              end-if
044400              if       Txn-Month-Raw (1:2) is not Digits or
044500                       Txn-Month-Raw (4:2) is not Digits
044600                       move "N" to WS-Valid-Sw
044700                       go to bb120-Exit
044800              end-if
044900              move     Txn-Month-Raw (1:2) to WS-Month-Num
045000              go to bb120-Exit
045100     end-if.
045200     move     "N" to WS-Valid-Sw.
045300 bb120-Exit.
045400     exit.
045500*
045600*  Month normalisation - '.' becomes '/', 1 digit month gets a
045700*  leading zero - result checked against the strict format.
045800*
045900 bb130-Normalize-Month.
046000     move     zero to WS-Raw-Len.
046100     inspect  Txn-Month-Raw tallying WS-Raw-Len
046200              for characters before initial space.
046300     if       WS-Raw-Len = 4
046400              move spaces to WS-Month-Norm
046500              move "0" to WS-Month-Norm (1:1)
046600              move Txn-Month-Raw (1:1) to WS-Month-Norm (2:1)
046700              move "/" to WS-Month-Norm (3:1)
046800              move Txn-Month-Raw (3:2) to WS-Month-Norm (4:2)
046900     else
047000              move Txn-Month-Raw to WS-Month-Norm
047100              move "/" to WS-Month-Norm (3:1)
047200     end-if.
047300     perform  bb110-Validate-Month-Strict thru bb110-Exit.
047400 bb130-Exit.
047500     exit.
047600*
047700*  Next calendar month of a strict MM/YY key - 12/YY rolls to
047800*  01/(YY+1), year wraps 99 to 00 by the usual 2-digit overflow.
047900*
048000 bb140-Next-Month.
048100     move     WS-Month-Norm (1:2) to WS-Next-Month-Num.
048200     move     WS-Month-Norm (4:2) to WS-Next-Year-2.
048300     if       WS-Next-Month-Num = 12
048400              move 1 to WS-Next-Month-Num
048500              add  1 to WS-Next-Year-2
048600     else
048700              add  1 to WS-Next-Month-Num.
048800     move     spaces          to WS-Month-Norm.
048900     move     WS-Next-Month-Num to WS-Month-Norm (1:2).
049000     move     "/"             to WS-Month-Norm (3:1).
049100     move     WS-Next-Year-2  to WS-Month-Norm (4:2).
049200 bb140-Exit.
049300     exit.
049400*
049500*  Chronological sort key - an unparsable key sorts first, as
049600*  year zero, month zero.
049700*
049800 bb160-Parse-Sort-Key.
049900     move     zero to WS-Month-Num WS-Next-Year-2.
050000     if       Bgt-Month-Key (BG-Table-Count) (3:1) = "/"
050100              move Bgt-Month-Key (BG-Table-Count) (1:2) to WS-Month-Part
050200              move Bgt-Month-Key (BG-Table-Count) (4:2) to WS-Year-Part
050300              if   WS-Month-Part is Digits and WS-Year-Part is Digits
050400                   move WS-Month-Part to WS-Month-Num
050500                   move WS-Year-Part  to WS-Next-Year-2
050600                   if    WS-Month-Num < 1 or WS-Month-Num > 12
050700                         move zero to WS-Month-Num WS-Next-Year-2
050800                   end-if
050900              end-if
051000     end-if.
051100     compute  WS-Next-Year-2 = WS-Next-Year-2 + 2000.
051200 bb160-Exit.
051300     exit.
051400*
051500*  BB500 series - command parsing unit.  Invalid transactions are
051600*  logged to the audit file and skipped.
051700*
051800 bb500-Parse-Transaction.
051900     if       Txn-Is-Bank
052000              perform bb100-Validate-Amount thru bb100-Exit
052100              if      WS-Valid-Sw = "N"
052200                      move BG103 to BG-Audit-Out-Line
052300                      write BG-Audit-Out-Line
052400                      move BG103A to BG-Audit-Out-Line
052500                      write BG-Audit-Out-Line
052600                      go to bb500-Exit
052700              end-if
052800              perform bb320-Apply-Bank thru bb320-Exit
052900              go to bb500-Exit
053000     end-if.
053100     if       not Txn-Is-Income and not Txn-Is-Expense
053200              move     BG101 to BG-Audit-Out-Line
053300              write    BG-Audit-Out-Line
053400              move     BG101A to BG-Audit-Out-Line
053500              write    BG-Audit-Out-Line
053600              go to    bb500-Exit.
053700     perform  bb100-Validate-Amount thru bb100-Exit.
053800     if       WS-Valid-Sw = "N"
053900              move     BG103 to BG-Audit-Out-Line
054000              write    BG-Audit-Out-Line
054100              move     BG103A to BG-Audit-Out-Line
054200              write    BG-Audit-Out-Line
054300              go to    bb500-Exit.
054400     perform  bb120-Validate-Month-Lenient thru bb120-Exit.
054500     if       WS-Valid-Sw = "N"
054600              move     BG102 to BG-Audit-Out-Line
054700              write    BG-Audit-Out-Line
054800              move     BG102A to BG-Audit-Out-Line
054900              write    BG-Audit-Out-Line
055000              go to    bb500-Exit.
055100     perform  bb130-Normalize-Month thru bb130-Exit.
055200     if       WS-Valid-Sw = "N"
055300              move     BG102 to BG-Audit-Out-Line
055400              write    BG-Audit-Out-Line
055500              move     BG102A to BG-Audit-Out-Line
055600              write    BG-Audit-Out-Line
055700              go to    bb500-Exit.
055800     perform  bb300-Apply-Income-Expense thru bb300-Exit.
055900 bb500-Exit.
056000     exit.
056100*
056200*  BB300 series - record maintenance unit, income/expense side.
056300*
056400 bb300-Apply-Income-Expense.
056500     move     zero to BG-Table-Sub.
056600     perform  bb170-Find-Month thru bb170-Exit.
056700     if       BG-Table-Not-Found
056800              perform bb200-Insert-Sort thru bb200-Exit
056900              go to bb300-Exit
057000     end-if.
057100     if       Txn-Is-Income
057200              move Bgt-Salary (BG-Table-Sub) to WS-Existing-Amount
057300     else
057400              move Bgt-Expenses (BG-Table-Sub) to WS-Existing-Amount.
057500     if       WS-Existing-Amount = zero
057600              if   Txn-Is-Income
057700                   move WS-Amount to Bgt-Salary (BG-Table-Sub)
057800              else
057900                   move WS-Amount to Bgt-Expenses (BG-Table-Sub)
058000              end-if
058100              go to bb300-Exit
058200     end-if.
058300     perform  bb310-Resolve-Duplicate thru bb310-Exit.
058400 bb300-Exit.
058500     exit.
058600*
058700*  Linear search of the table for WS-Month-Norm - table is at
058800*  most a few hundred entries so a straight scan is plenty fast.
058900*
059000 bb170-Find-Month.
059100     move     "N" to BG-Table-Found.
059200     if       BG-Table-Count = zero
059300              go to bb170-Exit.
059400     perform  bb170-Scan thru bb170-Scan-Exit
059500              varying BG-Table-Sub from 1 by 1
059600              until BG-Table-Sub > BG-Table-Count.
059700     go       to bb170-Exit.
059800 bb170-Scan.
059900     if       Bgt-Month-Key (BG-Table-Sub) = WS-Month-Norm
060000              move "Y" to BG-Table-Found
060100              go to bb170-Scan-Exit.
060200 bb170-Scan-Exit.
060300     exit.
060400 bb170-Exit.
060500     exit.
060600*
060700*  Duplicate-month resolution - add/overwrite/cancel.
060800*
060900 bb310-Resolve-Duplicate.
061000     evaluate true
061100         when Txn-Dup-Add
061200              if   Txn-Is-Income
061300                   add  WS-Amount to Bgt-Salary (BG-Table-Sub)
061400              else
061500                   add  WS-Amount to Bgt-Expenses (BG-Table-Sub)
061600              end-if
061700              move BG203 to BG-Audit-Out-Line
061800              write BG-Audit-Out-Line
061900         when Txn-Dup-Overwrite
062000              if   Txn-Is-Income
062100                   move WS-Amount to Bgt-Salary (BG-Table-Sub)
062200              else
062300                   move WS-Amount to Bgt-Expenses (BG-Table-Sub)
062400              end-if
062500              move BG204 to BG-Audit-Out-Line
062600              write BG-Audit-Out-Line
062700         when other
062800              move BG205 to BG-Audit-Out-Line
062900              write BG-Audit-Out-Line
063000     end-evaluate.
063100 bb310-Exit.
063200     exit.
063300*
063400*  Set the bank balance - BG-Table-Sub not used here.
063500*
063600 bb320-Apply-Bank.
063700     move     WS-Amount to Bgr-Bank-Balance.
063800 bb320-Exit.
063900     exit.
064000*
064100*  BB200 series - insert a brand new month and keep the table in
064200*  chronological order by shifting entries up one slot, rather
064300*  than re-sorting the whole table on every insert.
064400*
064500 bb200-Insert-Sort.
064600     if       BG-Table-Count not < BG-Table-Max
064700              move BG206 to BG-Audit-Out-Line
064800              write BG-Audit-Out-Line
064900              go to bb200-Exit
065000     end-if.
065100     move     WS-Month-Norm (1:2) to WS-Month-Part.
065200     move     WS-Month-Norm (4:2) to WS-Year-Part.
065300     move     WS-Month-Part to WS-Month-Num.
065400     move     WS-Year-Part  to WS-Next-Year-2.
065500     add      2000 to WS-Next-Year-2 giving WS-Next-Year-2.
065600     move     1 to BG-Table-Sub.
065700 bb200-Find-Slot.
065800     if       BG-Table-Sub > BG-Table-Count
065900              go to bb200-Shift.
066000 bb200-Slot-Test.
066100     if       Bgt-Year (BG-Table-Sub) > WS-Next-Year-2
066200              go to bb200-Shift.
066300     if       Bgt-Year (BG-Table-Sub) = WS-Next-Year-2 and
066400              Bgt-Month (BG-Table-Sub) > WS-Month-Num
066500              go to bb200-Shift.
066600     add      1 to BG-Table-Sub.
066700     go       to bb200-Find-Slot.
066800 bb200-Shift.
066900     move     BG-Table-Count to BG-Table-Sub2.
067000 bb200-Shift-Loop.
067100     if       BG-Table-Sub2 < BG-Table-Sub
067200              go to bb200-Place.
067300     add      1 to BG-Table-Sub2 giving WS-Shift-Ix.
067400     move     Bgt-Month-Key (BG-Table-Sub2) to
067500              Bgt-Month-Key (WS-Shift-Ix).
067600     move     Bgt-Salary    (BG-Table-Sub2) to
067700              Bgt-Salary    (WS-Shift-Ix).
067800     move     Bgt-Expenses  (BG-Table-Sub2) to
067900              Bgt-Expenses  (WS-Shift-Ix).
068000     move     Bgt-Year      (BG-Table-Sub2) to
068100              Bgt-Year      (WS-Shift-Ix).
068200     move     Bgt-Month     (BG-Table-Sub2) to
068300              Bgt-Month     (WS-Shift-Ix).
068400     subtract 1 from BG-Table-Sub2.
068500     go       to bb200-Shift-Loop.
068600 bb200-Place.
068700     move     WS-Month-Norm to Bgt-Month-Key (BG-Table-Sub).
068800     move     WS-Month-Num  to Bgt-Month     (BG-Table-Sub).
068900     move     WS-Next-Year-2 to Bgt-Year     (BG-Table-Sub).
069000     if       Txn-Is-Income
069100              move WS-Amount to Bgt-Salary   (BG-Table-Sub)
069200              move zero      to Bgt-Expenses (BG-Table-Sub)
069300     else
069400              move zero      to Bgt-Salary   (BG-Table-Sub)
069500              move WS-Amount to Bgt-Expenses (BG-Table-Sub).
069600     add      1 to BG-Table-Count.
069700 bb200-Exit.
069800     exit.
069900*
070000*  BB400 series - persist the master - balance header first,
070100*  then the table, already in chronological order.
070200*
070300 bb400-Write-Master.
070400     move     "H" to Bgm-Rec-Type.
070500     move     Bgr-Bank-Balance to Bgm-Balance.
070600     move     spaces to Bgm-Header-Data (10:14).
070700     write    BG-Master-Out-Line from BG-Master-Line.
070800     move     zero to BG-Table-Sub.
070900 bb400-Write-Loop.
071000     add      1 to BG-Table-Sub.
071100     if       BG-Table-Sub > BG-Table-Count
071200              go to bb400-Exit.
071300     move     "M" to Bgm-Rec-Type.
071400     move     Bgt-Month-Key (BG-Table-Sub) to Bgm-Month-Key.
071500     move     Bgt-Salary    (BG-Table-Sub) to Bgm-Salary.
071600     move     Bgt-Expenses  (BG-Table-Sub) to Bgm-Expenses.
071700     write    BG-Master-Out-Line from BG-Master-Line.
071800     go       to bb400-Write-Loop.
071900 bb400-Exit.
072000     exit.
