000100****************************************************************
000200*                                                               *
000300*                  Budget         Summary Reporting             *
000400*        Produces the monthly detail listing and the            *
000500*             budget summary from the master file                *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*========================
001100*
001200     program-id.         bg020.
001300     author.             R J Calloway.
001400     installation.       Applewood Computers - General Ledger Group.
001500     date-written.       04/03/86.
001600     date-compiled.
001700     security.           Copyright (C) 1986-2004 & later, Applewood
001800                        Computers.  Distributed under the GNU
001900                        General Public License.  See the file
002000                        COPYING for details.
002100*
002200*    Remarks.            Budget Ledger - Reporting Run.
002300*                        Re-reads the master file written by Bg010
002400*                        and produces the detail listing and the
002500*                        summary, including the next-month
002600*                        prediction block.  Run this step after
002700*                        Bg010 in the job stream.
002800*
002900*    Version.            See Prog-Name in ws.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used.
003400*                        BG-Master-In-File.     Input  - may be absent.
003500*                        BG-Detail-Print-File.  Output.
003600*                        BG-Summary-Print-File. Output.
003700*
003800* Changes:
003900* 04/03/86 rjc -       Created.
004000* 19/09/87 rjc -   .01 Widened amount fields to 9 digits, BG014,
004100*                      to match Bg010.
004200* 30/05/91 rjc -   .02 Summary "no data" checks added - missing
004300*                      records / no salary / no expenses, in that
004400*                      order, BG033.
004500* 14/08/96 rjc -   .03 Averages kept to 2 decimal places internally
004600*                      before the prediction is truncated, per a
004700*                      query from Accounts on rounding drift.
004800* 11/02/99 mjs -   .04 Y2K review - month keys stay 2 digit YY by
004900*                      design, no other date exposure found, see
005000*                      CC110-Compute-Prediction.
005100* 22/04/11 tjw -   .05 BB050-Load-Master's numeric class test was
005200*                      rejecting a blank Salary/Expenses the same
005300*                      as garbled data - brought into step with
005400*                      Bg010's load rule, blank now defaults to
005500*                      zero, BG046.  Averages/predictions and the
005600*                      table's money fields moved to comp-3,
005700*                      matching Bg010, BG046.
005800* 19/05/11 tjw -   .06 Added 88-levels on Bgm-Rec-Type and the
005900*                      Bgr-Has-...-Data switches (copybooks) so the
006000*                      load/check/print paragraphs here test the
006100*                      condition-name, not the literal, BG049.  Also
006200*                      Budget-Detail-Report's Income/Expenses/
006300*                      Remaining columns moved to 11/26/41 to match
006400*                      the widths in the spec, BG049.
006500*
006600****************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000*
007100* This program is part of the Applewood Computers Budget Ledger
007200* system and is copyright (c) Applewood Computers, 1986-2004 and
007300* later.
007400*
007500* This program is free software; you can redistribute it and/or
007600* modify it under the terms of the GNU General Public License as
007700* published by the Free Software Foundation; version 3 and later
007800* as revised for personal usage only and that includes use within
007900* a business but without repackaging or for resale in any way.
008000*
008100* This program is distributed in the hope that it will be useful,
008200* but WITHOUT ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500****************************************************************
008600*
008700 environment             division.
008800*========================
008900*
009000 configuration           section.
009100 special-names.
009200     class       Digits     is "0" thru "9"
009300     c01         is Top-Of-Form.
009400*
009500 input-output            section.
009600 file-control.
009700     select   BG-Master-In-File
009800                             assign          MASTER-IN
009900                             organization    line sequential
010000                             status          WS-Master-In-Status.
010100*
010200     select   BG-Detail-Print-File
010300                             assign          DETAIL-REPORT
010400                             organization    line sequential
010500                             status          WS-Detail-Status.
010600*
010700     select   BG-Summary-Print-File
010800                             assign          SUMMARY-RPT
010900                             organization    line sequential
011000                             status          WS-Summary-Status.
011100*
011200 data                    division.
011300*========================
011400*
011500 file section.
011600*
011700 fd  BG-Master-In-File.
011800 copy "wsbgmas.cob".
011900*
012000 fd  BG-Detail-Print-File.
012100 01  BG-Detail-Print-Line     pic x(132).
012200*
012300 fd  BG-Summary-Print-File.
012400 01  BG-Summary-Print-Line    pic x(132).
012500*
012600 working-storage section.
012700*-----------------------
012800 77  Prog-Name                pic x(15) value "BG020 (1.0.04)".
012900*
013000 copy "wsbgtab.cob".
013100*
013200 01  WS-File-Status.
013300     03  WS-Master-In-Status  pic xx     value "00".
013400     03  WS-Detail-Status     pic xx     value "00".
013500     03  WS-Summary-Status    pic xx     value "00".
013600     03  filler               pic x(10).
013700*
013800 01  WS-Switches.
013900     03  WS-EOF-Master         pic x      value "N".
014000     03  WS-No-Master-File     pic x      value "N".
014100     03  WS-No-Data-Sw         pic x      value "N".
014200     03  filler                pic x(8).
014300*
014400 01  WS-Work-Fields.
014500     03  WS-Load-Salary        pic 9(9)   comp-3  value zero.
014600     03  WS-Load-Expenses      pic 9(9)   comp-3  value zero.
014700     03  WS-Month-Norm         pic x(5).
014800     03  WS-Month-Part         pic x(2).
014900     03  WS-Year-Part          pic x(2).
015000     03  WS-Month-Num          pic 99     comp    value zero.
015100     03  WS-Next-Month-Num     pic 99     comp    value zero.
015200     03  WS-Next-Year-2        pic 99     comp    value zero.
015300     03  WS-Remaining          pic s9(10) comp-3  value zero.
015400     03  WS-Difference         pic s9(10) comp-3  value zero.
015500     03  WS-Pred-Difference    pic s9(10) comp-3  value zero.
015600     03  WS-Leftover           pic s9(10) comp-3  value zero.
015700     03  filler                pic x(10).
015800*
015900*  Averages are carried 2 decimal places internally (v99) and the
016000*  predictions below are the truncated whole-unit values - see
016100*  CC100/CC110.  Money fields are comp-3, matching the Wspyemp/
016200*  Wspychk convention - see the 14/03/11 change-log entry.
016300*
016400 01  WS-Averages.
016500     03  WS-Avg-Salary         pic 9(8)v99 comp-3 value zero.
016600     03  WS-Avg-Expenses       pic 9(8)v99 comp-3 value zero.
016700     03  WS-Pred-Salary        pic 9(9)    comp-3 value zero.
016800     03  WS-Pred-Expenses      pic 9(9)    comp-3 value zero.
016900     03  filler                pic x(8).
017000*
017100 01  WS-Edit-Fields.
017200     03  WS-Income-Edit        pic $zzz,zzz,zz9.99.
017300     03  WS-Expense-Edit       pic $zzz,zzz,zz9.99.
017400     03  WS-Remaining-Edit     pic $zzz,zzz,zz9.99-.
017500     03  WS-Balance-Edit       pic $zzz,zzz,zz9.99.
017600     03  filler                pic x(8).
017700*
017800 01  No-Data-Messages.
017900     03  BG301 pic x(36) value
018000         "No monthly records to report on yet.".
018100     03  BG302 pic x(38) value
018200         "No salary data recorded for any month.".
018300     03  BG303 pic x(39) value
018400         "No expense data recorded for any month.".
018500     03  filler pic x(6).
018600*
018700****************************************************************
018800*              R E P O R T   S E C T I O N                      *
018900****************************************************************
019000*
019100 report section.
019200*
019300 rd  Budget-Detail-Report
019400     controls are final
019500     page limit is 60 lines
019600     heading 1
019700     first detail 4
019800     last detail 58
019900     footing 60.
020000*
020100 01  Type Page Heading.
020200     03  column 1   pic x(10) value "Month".
020300     03  column 11  pic x(15) value "Income".
020400     03  column 26  pic x(15) value "Expenses".
020500     03  column 41  pic x(9)  value "Remaining".
020600 01  Type Page Heading.
020700     03  column 1   pic x(55) value all "-".
020800*
020900 01  Bg-Detail-Line Type Detail.
021000     03  column 1   pic x(10)            source WS-Month-Norm.
021100     03  column 11  pic $zzz,zzz,zz9.99
021200                   source Bgt-Salary (BG-Table-Sub).
021300     03  column 26  pic $zzz,zzz,zz9.99
021400                   source Bgt-Expenses (BG-Table-Sub).
021500     03  column 41  pic $zzz,zzz,zz9.99-  source WS-Remaining.
021600*
021700****************************************************************
021800*
021900*  Summary report is a fixed block of labelled lines, not a
022000*  columnar listing, so it is written directly with Cobol's
022100*  own edit pictures rather than through the Report Writer.
022200*
022300****************************************************************
022400*
022500 procedure division.
022600*====================
022700*
022800 aa000-Main.
022900     perform  aa010-Open-Files           thru aa010-Exit.
023000     perform  bb050-Load-Master          thru bb050-Exit.
023100     perform  cc100-Compute-Totals       thru cc100-Exit.
023200     perform  dd000-Print-Detail-Report  thru dd000-Exit.
023300     perform  cc050-Check-Data           thru cc050-Exit.
023400     if       WS-No-Data-Sw = "N"
023500              perform cc110-Compute-Prediction thru cc110-Exit
023600              perform dd100-Print-Summary-Report thru dd100-Exit
023700     else
023800              perform dd150-Print-No-Data thru dd150-Exit
023900     end-if.
024000     perform  aa090-Close-Files          thru aa090-Exit.
024100     goback.
024200*
024300 aa000-Exit.
024400     exit.
024500*
024600 aa010-Open-Files.
024700     open     input  BG-Master-In-File.
024800     if       WS-Master-In-Status = "35"
024900              move   "Y" to WS-No-Master-File
025000              move   "00" to WS-Master-In-Status
025100     end-if.
025200     if       WS-Master-In-Status not = "00" and not = "35"
025300              display "BG001 Master open error " WS-Master-In-Status
025400              move    "Y" to WS-No-Master-File
025500     end-if.
025600     open     output BG-Detail-Print-File.
025700     open     output BG-Summary-Print-File.
025800 aa010-Exit.
025900     exit.
026000*
026100 aa090-Close-Files.
026200     if       WS-No-Master-File = "N"
026300              close  BG-Master-In-File
026400     end-if.
026500     close    BG-Detail-Print-File
026600              BG-Summary-Print-File.
026700 aa090-Exit.
026800     exit.
026900*
027000*  BB050 - load the master into the shared table, same class-test
027100*  on the header and detail numeric fields as Bg010 uses.
027200*
027300 bb050-Load-Master.
027400     move     zero  to Bgr-Bank-Balance.
027500     move     zero  to BG-Table-Count.
027600     if       WS-No-Master-File = "Y"
027700              go to bb050-Exit.
027800 bb050-Read-Loop.
027900     read     BG-Master-In-File at end
028000              move "Y" to WS-EOF-Master
028100              go to bb050-Exit.
028200     if       Bgm-Is-Header
028300              if       Bgm-Balance-X is Digits
028400                       move Bgm-Balance to Bgr-Bank-Balance
028500              end-if
028600              go to bb050-Read-Loop
028700     end-if.
028800     if       not Bgm-Is-Detail
028900              go to bb050-Read-Loop.
029000*    Blank Salary/Expenses default to zero here too, matching
029100*    Bg010's load rule - Bg020 only ever sees records Bg010 has
029200*    already written to Master-Out, but the class test is kept
029300*    in step with Bg010's so the two programs never disagree on
029400*    what "valid" means, BG046.
029500     if       Bgm-Month-Key = spaces
029600              go to bb050-Read-Loop.
029700     move     zero to WS-Load-Salary WS-Load-Expenses.
029800     if       Bgm-Salary-X is not Digits and
029900              Bgm-Salary-X not = spaces
030000              go to bb050-Read-Loop.
030100     if       Bgm-Expenses-X is not Digits and
030200              Bgm-Expenses-X not = spaces
030300              go to bb050-Read-Loop.
030400     if       Bgm-Salary-X is Digits
030500              move  Bgm-Salary to WS-Load-Salary
030600     end-if.
030700     if       Bgm-Expenses-X is Digits
030800              move  Bgm-Expenses to WS-Load-Expenses
030900     end-if.
031000     if       BG-Table-Count < BG-Table-Max
031100              add   1 to BG-Table-Count
031200              move  Bgm-Month-Key to Bgt-Month-Key (BG-Table-Count)
031300              move  WS-Load-Salary   to Bgt-Salary    (BG-Table-Count)
031400              move  WS-Load-Expenses to Bgt-Expenses  (BG-Table-Count)
031500     end-if.
031600     go       to bb050-Read-Loop.
031700 bb050-Exit.
031800     exit.
031900*
032000*  CC100 series - calculations unit, totals and averages.  Master
032100*  is already in chronological order on disk so no re-sort needed
032200*  here - Bg010 keeps that invariant.
032300*
032400 cc100-Compute-Totals.
032500     move     zero to Bgr-Total-Salary Bgr-Total-Expenses.
032600     move     zero to Bgr-Rec-Count.
032700     move     "N"  to Bgr-Has-Salary-Data Bgr-Has-Expense-Data.
032800     if       BG-Table-Count = zero
032900              go to cc100-Exit.
033000     perform  cc100-Accumulate thru cc100-Accumulate-Exit
033100              varying BG-Table-Sub from 1 by 1
033200              until BG-Table-Sub > BG-Table-Count.
033300     add      BG-Table-Count to Bgr-Rec-Count.
033400     compute  WS-Avg-Salary =
033500              Bgr-Total-Salary / BG-Table-Count.
033600     compute  WS-Avg-Expenses =
033700              Bgr-Total-Expenses / BG-Table-Count.
033800     go       to cc100-Exit.
033900 cc100-Accumulate.
034000     add      Bgt-Salary   (BG-Table-Sub) to Bgr-Total-Salary.
034100     add      Bgt-Expenses (BG-Table-Sub) to Bgr-Total-Expenses.
034200     if       Bgt-Salary (BG-Table-Sub) > zero
034300              move "Y" to Bgr-Has-Salary-Data.
034400     if       Bgt-Expenses (BG-Table-Sub) > zero
034500              move "Y" to Bgr-Has-Expense-Data.
034600 cc100-Accumulate-Exit.
034700     exit.
034800 cc100-Exit.
034900     exit.
035000*
035100*  CC050 - the three "no data" checks, in the order the spec
035200*  requires - missing records first, then no salary, then no
035300*  expenses.
035400*
035500 cc050-Check-Data.
035600     move     "N" to WS-No-Data-Sw.
035700     if       BG-Table-Count = zero
035800              move "Y" to WS-No-Data-Sw
035900              go to cc050-Exit.
036000     if       Bgr-No-Salary-Data
036100              move "Y" to WS-No-Data-Sw
036200              go to cc050-Exit.
036300     if       Bgr-No-Expense-Data
036400              move "Y" to WS-No-Data-Sw.
036500 cc050-Exit.
036600     exit.
036700*
036800*  CC110 - next month prediction, truncated averages, driven off
036900*  the last (highest-sorted) table entry's month key.
037000*
037100 cc110-Compute-Prediction.
037200     move     WS-Avg-Salary   to WS-Pred-Salary.
037300     move     WS-Avg-Expenses to WS-Pred-Expenses.
037400     move     Bgt-Month-Key (BG-Table-Count) to WS-Month-Norm.
037500     perform  bb140-Next-Month thru bb140-Exit.
037600     compute  WS-Pred-Difference =
037700              WS-Pred-Salary - WS-Pred-Expenses.
037800     compute  WS-Leftover = WS-Pred-Difference + Bgr-Bank-Balance.
037900 cc110-Exit.
038000     exit.
038100*
038200*  BB140 - next calendar month of a strict MM/YY key, same rule
038300*  as Bg010's paragraph of the same name.
038400*
038500 bb140-Next-Month.
038600     move     WS-Month-Norm (1:2) to WS-Next-Month-Num.
038700     move     WS-Month-Norm (4:2) to WS-Next-Year-2.
038800     if       WS-Next-Month-Num = 12
038900              move 1 to WS-Next-Month-Num
039000              add  1 to WS-Next-Year-2
039100     else
039200              add  1 to WS-Next-Month-Num.
039300     move     spaces          to WS-Month-Norm.
039400     move     WS-Next-Month-Num to WS-Month-Norm (1:2).
039500     move     "/"             to WS-Month-Norm (3:1).
039600     move     WS-Next-Year-2  to WS-Month-Norm (4:2).
039700 bb140-Exit.
039800     exit.
039900*
040000*  DD000 - detail report, one line per month, chronological order,
040100*  dashed separator already in the page heading.
040200*
040300 dd000-Print-Detail-Report.
040400     initiate Budget-Detail-Report.
040500     if       BG-Table-Count = zero
040600              go to dd000-Terminate.
040700     perform  dd000-Print-Line thru dd000-Print-Line-Exit
040800              varying BG-Table-Sub from 1 by 1
040900              until BG-Table-Sub > BG-Table-Count.
041000 dd000-Terminate.
041100     terminate Budget-Detail-Report.
041200 dd000-Exit.
041300     exit.
041400 dd000-Print-Line.
041500     move     Bgt-Month-Key (BG-Table-Sub) to WS-Month-Norm.
041600     compute  WS-Remaining =
041700              Bgt-Salary (BG-Table-Sub) - Bgt-Expenses (BG-Table-Sub).
041800     generate Bg-Detail-Line.
041900 dd000-Print-Line-Exit.
042000     exit.
042100*
042200*  DD100 - summary report, bank balance/totals/difference then
042300*  the prediction block.
042400*
042500 dd100-Print-Summary-Report.
042600     move      Bgr-Bank-Balance   to WS-Balance-Edit.
042700     move      Bgr-Total-Salary   to WS-Income-Edit.
042800     move      Bgr-Total-Expenses to WS-Expense-Edit.
042900     compute   WS-Difference =
043000               Bgr-Total-Salary - Bgr-Total-Expenses.
043100     move      spaces to BG-Summary-Print-Line.
043200     string    "===== Budget Summary ====="
043300               delimited by size into BG-Summary-Print-Line.
043400     write     BG-Summary-Print-Line.
043500     move      spaces to BG-Summary-Print-Line.
043600     string    "Bank Balance: " WS-Balance-Edit
043700               delimited by size into BG-Summary-Print-Line.
043800     write     BG-Summary-Print-Line.
043900     move      spaces to BG-Summary-Print-Line.
044000     string    "Total Income: " WS-Income-Edit
044100               delimited by size into BG-Summary-Print-Line.
044200     write     BG-Summary-Print-Line.
044300     move      spaces to BG-Summary-Print-Line.
044400     string    "Total Expenses: " WS-Expense-Edit
044500               delimited by size into BG-Summary-Print-Line.
044600     write     BG-Summary-Print-Line.
044700     move      spaces to BG-Summary-Print-Line.
044800     move      WS-Difference to WS-Remaining-Edit.
044900     string    "Total Difference: " WS-Remaining-Edit
045000               delimited by size into BG-Summary-Print-Line.
045100     write     BG-Summary-Print-Line.
045200     move      spaces to BG-Summary-Print-Line.
045300     write     BG-Summary-Print-Line.
045400     move      spaces to BG-Summary-Print-Line.
045500     string    "===== Next Month Prediction ====="
045600               delimited by size into BG-Summary-Print-Line.
045700     write     BG-Summary-Print-Line.
045800     move      spaces to BG-Summary-Print-Line.
045900     string    "Month: " WS-Month-Norm
046000               delimited by size into BG-Summary-Print-Line.
046100     write     BG-Summary-Print-Line.
046200     move      spaces to BG-Summary-Print-Line.
046300     move      WS-Pred-Salary to WS-Income-Edit.
046400     string    "Expected Income: " WS-Income-Edit
046500               delimited by size into BG-Summary-Print-Line.
046600     write     BG-Summary-Print-Line.
046700     move      spaces to BG-Summary-Print-Line.
046800     move      WS-Pred-Expenses to WS-Expense-Edit.
046900     string    "Expected Expenses: " WS-Expense-Edit
047000               delimited by size into BG-Summary-Print-Line.
047100     write     BG-Summary-Print-Line.
047200     move      spaces to BG-Summary-Print-Line.
047300     move      WS-Pred-Difference to WS-Remaining-Edit.
047400     string    "Expected Difference: " WS-Remaining-Edit
047500               delimited by size into BG-Summary-Print-Line.
047600     write     BG-Summary-Print-Line.
047700     move      spaces to BG-Summary-Print-Line.
047800     move      WS-Leftover to WS-Balance-Edit.
047900     string    "Expected Total Leftover: " WS-Balance-Edit
048000               delimited by size into BG-Summary-Print-Line.
048100     write     BG-Summary-Print-Line.
048200 dd100-Exit.
048300     exit.
048400*
048500*  DD150 - write the appropriate "no data" message instead of the
048600*  totals/prediction block - missing records / no salary / no
048700*  expenses, checked in that order by Cc050.
048800*
048900 dd150-Print-No-Data.
049000     move     spaces to BG-Summary-Print-Line.
049100     if       BG-Table-Count = zero
049200              move BG301 to BG-Summary-Print-Line
049300     else
049400              if   Bgr-No-Salary-Data
049500                   move BG302 to BG-Summary-Print-Line
049600              else
049700                   move BG303 to BG-Summary-Print-Line
049800              end-if
049900     end-if.
050000     write    BG-Summary-Print-Line.
050100 dd150-Exit.
050200     exit.
